000100******************************************************************
000200*                                                                *
000300*   LICENSED MATERIALS - PROPERTY OF SPRINGDALE PUBLIC LIBRARY   *
000400*   SYSTEM DATA PROCESSING DEPARTMENT                            *
000500*   ALL RIGHTS RESERVED                                          *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     LIBCAT.
000900 AUTHOR.         R F HUESTIS.
001000 INSTALLATION.   SPRINGDALE PUBLIC LIBRARY SYSTEM - DP DEPT.
001100 DATE-WRITTEN.   04/02/89.
001200 DATE-COMPILED.
001300 SECURITY.       NON-CONFIDENTIAL.
001400*
001500******************************************************************
001600*
001700*   REMARKS.
001800*
001900*       NIGHTLY CATALOG AND CIRCULATION UPDATE RUN.  READS THE
002000*       DAY'S TRANSACTION-IN FILE (ONE PIPE-DELIMITED REQUEST PER
002100*       LINE -- SEE COPYBOOK LIBTRAN), APPLIES EACH REQUEST TO
002200*       THE IN-MEMORY BOOK, AUTHOR AND PATRON TABLES BUILT UP
002300*       SINCE THE START OF THIS RUN, AND WRITES ANY LISTING OR
002400*       LOOKUP RESULTS TO REPORT-OUT ALONG WITH A SMALL END-OF-
002500*       RUN CONTROL-TOTAL TRAILER.  THIS SHOP DOES NOT YET KEEP
002600*       THE CATALOG ON AN INDEXED FILE -- EVERY BOOK, AUTHOR AND
002700*       PATRON LIVES FOR THE LIFE OF ONE RUN IN THE WORKING-
002800*       STORAGE TABLES BELOW.  CARRYING THE CATALOG FORWARD
002900*       BETWEEN RUNS IS A KNOWN LIMITATION -- SEE TICKET LB-0060.
003000*
003100*       TITLE-CASING, DATE VALIDATION AND THE OTHER FIELD-LEVEL
003200*       EDIT RULES ARE NOT CODED HERE -- THEY ARE CALLED OUT TO
003300*       LIBSTR (COPYBOOK LIBSTRP CARRIES THE PARAMETER LIST).
003400*       SORTING A LIST OF NAMES OR TITLES INTO ASCENDING ORDER
003500*       IS SIMILARLY CALLED OUT TO LIBSRT.
003600*
003700******************************************************************
003800*
003900*   CHANGE LOG.
004000*
004100*     DATE      BY    TICKET    DESCRIPTION
004200*   ----------  ----  --------  -------------------------------
004300*   04/02/89    RFH   LB-0001   ORIGINAL PROGRAM.  ADD-BOOK,
004400*                               ADD-AUTHOR, LIST-GENRE, CONTROL
004500*                               TOTALS.
004600*   11/14/91    DJS   LB-0014   ADDED THE PATRON FILE -- ADD-
004700*                               USER, CHECKOUT, RETURN.  WIDENED
004800*                               BK-AUTHOR-LIST FOR MULTI-AUTHOR
004900*                               TITLES (SEE LIBBOOK).
005000*   02/19/93    DJS   LB-0019   AU-BOOKS-WRITTEN-CNT AND
005100*                               USR-BOOKS-OUT-CNT ADDED SO THIS
005200*                               PROGRAM DOES NOT HAVE TO RECOUNT
005300*                               A LIST EVERY TIME IT IS TOUCHED.
005400*   06/06/96    PKT   LB-0041   ADDED LIST-BOOKS, LIST-AUTHORS,
005500*                               GET-BOOK AND GET-AUTHOR.  WIDENED
005600*                               BK-GENRE-LIST TO 120 BYTES.
005700*   09/30/98    MAQ   LB-0052   Y2K REVIEW.  100-INITIALIZE-RUN
005800*                               NOW WINDOWS THE TWO-DIGIT SYSTEM
005900*                               YEAR INTO A FOUR-DIGIT YEAR
006000*                               BEFORE HANDING IT TO LIBSTR FOR
006100*                               THE NO-FUTURE-BIRTH-DATE CHECK.
006200*   03/11/03    TLW   LB-0061   750-RETURN-BOOK WAS BUMPING
006300*                               BK-COPIES-AVAIL EVEN WHEN THE
006400*                               TITLE WAS NOT ON FILE.  MOVED THE
006500*                               UNKNOWN-TITLE REJECT AHEAD OF THE
006600*                               COPY-COUNT UPDATE.
006700*
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT TRANSACTION-IN  ASSIGN TO TRANIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-TRANIN-STATUS.
007900*
008000     SELECT REPORT-OUT      ASSIGN TO RPTOUT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS  IS WS-RPTOUT-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600*
008700 FD  TRANSACTION-IN
008800     LABEL RECORDS ARE STANDARD.
008900 01  TRAN-LINE-IN                PIC X(500).
009000*
009100 FD  REPORT-OUT
009200     LABEL RECORDS ARE STANDARD.
009300 01  REPORT-LINE-OUT             PIC X(260).
009400*
009500 WORKING-STORAGE SECTION.
009600*================================================================*
009700 77  WS-PASS-LEN                 PIC S9(3)  COMP   VALUE +0.
009800 77  WS-NEGATIVE-COPIES-SW       PIC X(1)           VALUE 'N'.
009900     88  WS-COPIES-NEGATIVE          VALUE 'Y'.
010000     88  WS-COPIES-NOT-NEGATIVE      VALUE 'N'.
010100 77  WS-FOUND-SW                 PIC X(1)           VALUE 'N'.
010200     88  WS-ROW-FOUND                VALUE 'Y'.
010300     88  WS-ROW-NOT-FOUND             VALUE 'N'.
010400*
010500*----------------- FILE STATUS AND RUN SWITCHES ------------------
010600 01  WS-FILE-CONTROL.
010700     05  WS-TRANIN-STATUS        PIC X(2)  VALUE SPACES.
010800     05  WS-RPTOUT-STATUS        PIC X(2)  VALUE SPACES.
010900     05  WS-TRAN-EOF-SW          PIC X(1)  VALUE 'N'.
011000         88  WS-TRAN-EOF              VALUE 'Y'.
011100         88  WS-TRAN-NOT-EOF          VALUE 'N'.
011200     05  FILLER                  PIC X(10).
011300*
011400*----------------- TODAY'S DATE, WINDOWED TO 4 DIGITS -------------
011500*    (TICKET LB-0052 -- ACCEPT FROM DATE STILL ONLY GIVES US A
011600*    TWO-DIGIT YEAR.  YEARS 00-49 ARE WINDOWED TO 20XX, 50-99
011700*    TO 19XX, WHICH COVERS EVERY BIRTH DATE THIS CATALOG WILL
011800*    EVER SEE.)
011900 01  WS-TODAY-RAW                PIC 9(6).                        LB-0052 
012000 01  WS-TODAY-BROKEN-OUT REDEFINES WS-TODAY-RAW.                  LB-0052 
012100     05  WS-TODAY-YY             PIC 99.                          LB-0052 
012200     05  WS-TODAY-MM             PIC 99.                          LB-0052 
012300     05  WS-TODAY-DD             PIC 99.                          LB-0052 
012400 01  WS-CURRENT-YEAR-4           PIC 9(4)  VALUE 0.               LB-0052 
012500*
012600*----------------- RESIDENT BOOK / AUTHOR / USER TABLES ----------
012700*    EACH TABLE ENTRY IS THE SAME SHAPE AS ITS COPYBOOK
012800*    (LIBBOOK/LIBAUTH/LIBUSER) BUT IS WRITTEN OUT HERE BY HAND,
012900*    NOT COPIED, BECAUSE THE COPYBOOK'S OWN 01-LEVEL HEADER
013000*    CANNOT BE NESTED UNDER AN OCCURS CLAUSE.  KEEP THE FIELD
013100*    LIST IN STEP WITH LIBBOOK/LIBAUTH/LIBUSER BY HAND WHENEVER
013200*    ONE OF THEM CHANGES.
013300 01  WS-BOOK-TABLE.
013400     05  WS-BOOK-COUNT           PIC S9(5) COMP-3  VALUE +0.
013500     05  BK-ENTRY OCCURS 500 TIMES INDEXED BY BK-IDX, BK-IDX-2.
013600         10  BK-TITLE                PIC X(60).
013700         10  BK-AUTHOR-LIST          PIC X(200).                  LB-0014 
013800         10  BK-GENRE-LIST           PIC X(120).                  LB-0041 
013900         10  BK-TOTAL-COPIES         PIC 9(5).
014000         10  BK-COPIES-AVAIL         PIC 9(5).
014100         10  FILLER                  PIC X(15).
014200     05  FILLER                  PIC X(4).
014300*
014400 01  WS-AUTHOR-TABLE.
014500     05  WS-AUTHOR-COUNT         PIC S9(5) COMP-3  VALUE +0.
014600     05  AU-ENTRY OCCURS 500 TIMES INDEXED BY AU-IDX, AU-IDX-2.
014700         10  AU-NAME                 PIC X(60).
014800         10  AU-BIRTH-DATE           PIC X(10).
014900         10  AU-BOOKS-WRITTEN-CNT    PIC 9(5).                    LB-0019 
015000         10  AU-BOOKS-WRITTEN-LIST   PIC X(200).
015100         10  FILLER                  PIC X(15).
015200     05  FILLER                  PIC X(4).
015300*
015400 01  WS-USER-TABLE.
015500     05  WS-USER-COUNT           PIC S9(5) COMP-3  VALUE +0.
015600     05  USR-ENTRY OCCURS 300 TIMES INDEXED BY USR-IDX,
015700                                                USR-IDX-2.
015800         10  USR-ID                  PIC X(8).
015900         10  USR-NAME                PIC X(60).
016000         10  USR-PASSWORD            PIC X(20).
016100         10  USR-CHECKOUT-LIMIT      PIC 9(3).
016200         10  USR-BOOKS-OUT-CNT       PIC 9(3).                    LB-0019 
016300         10  USR-BOOKS-OUT-LIST      PIC X(200).
016400         10  FILLER                  PIC X(15).
016500     05  FILLER                  PIC X(4).
016600*
016700*----------------- SCRATCH EDIT AREAS, ONE PER TABLE -------------
016800*    SAME LAYOUT AS THE TABLE ENTRY ABOVE, COPIED WITH REPLACING
016900*    SO A FIELD ADDED TO THE COPYBOOK SHOWS UP HERE TOO -- THE
017000*    SAME "ONE LAYOUT, TWO PREFIXES" HABIT THIS SHOP USES FOR
017100*    ITS CUSTOMER RECORD (SEE CSTOUT/WS-CUST IN SAM1).
017200 COPY LIBBOOK   REPLACING ==:TAG:== BY ==WRK-BK==.
017300 COPY LIBAUTH   REPLACING ==:TAG:== BY ==WRK-AU==.
017400 COPY LIBUSER   REPLACING ==:TAG:== BY ==WRK-USR==.
017500*
017600*----------------- PASSWORD LENGTH SCAN ---------------------------
017700 01  WS-PASSWORD-SCAN REDEFINES WRK-USR-PASSWORD.
017800     05  WS-PASSWORD-CHAR        PIC X(1) OCCURS 20 TIMES
017900                                 INDEXED BY PW-IDX.
018000*
018100*----------------- COMMA-SPACE LIST SPLIT/JOIN WORK AREA ---------
018200 01  WS-SPLIT-SOURCE             PIC X(200).
018300 01  WS-SPLIT-TABLE REDEFINES WS-SPLIT-SOURCE.
018400     05  WS-SPLIT-CHAR           PIC X(1) OCCURS 200 TIMES
018500                                 INDEXED BY SPL-IDX.
018600 01  WS-SPLIT-WORK.
018700     05  WS-SPLIT-TOKEN          PIC X(60)  VALUE SPACES.
018800     05  WS-SPLIT-TOKEN-LEN      PIC S9(3) COMP  VALUE +0.
018900     05  FILLER                  PIC X(10).
019000*
019100 01  WS-LIST-BUILD-AREA.
019200     05  WS-LIST-COUNT           PIC S9(4) COMP  VALUE +0.
019300     05  WS-LIST-ENTRY OCCURS 40 TIMES INDEXED BY LST-IDX,
019400                                                  LST-IDX-2.
019500         10  WS-LIST-NAME            PIC X(60).
019600     05  FILLER                  PIC X(10).
019700*
019800*----------------- LIST-GENRE MATCHING-TITLE RESULT AREA ---------
019900*    805-CHECK-ONE-BOOK-GENRE MUST SCAN EACH BOOK'S OWN GENRE
020000*    LIST WHILE BUILDING THE RESULT LIST OF MATCHING TITLES --
020100*    IT CANNOT SHARE WS-LIST-ENTRY WITH THE GENRE TOKENS IT IS
020200*    SEARCHING, SO THE MATCHING TITLES ARE HELD HERE UNTIL
020300*    800-LIST-GENRE COPIES THEM INTO WS-LIST-ENTRY FOR SORTING.
020400 01  WS-MATCH-BUILD-AREA.
020500     05  WS-MATCH-COUNT          PIC S9(4) COMP  VALUE +0.
020600     05  WS-MATCH-ENTRY OCCURS 40 TIMES INDEXED BY MAT-IDX.
020700         10  WS-MATCH-NAME           PIC X(60).
020800     05  FILLER                  PIC X(10).
020900*
021000 01  WS-JOIN-AREA.
021100     05  WS-JOIN-TARGET-LEN      PIC S9(4) COMP  VALUE +0.
021200     05  WS-JOIN-BRACKETED-SW    PIC X(1)        VALUE 'N'.
021300         88  WS-JOIN-BRACKETED       VALUE 'Y'.
021400         88  WS-JOIN-PLAIN            VALUE 'N'.
021500     05  FILLER                  PIC X(10).
021600*
021700*----------------- LIBSRT CALL INTERFACE --------------------------
021800 01  WS-SORT-ARRAY-SIZE          PIC S9(4) COMP  VALUE +0.
021900*
022000*----------------- DETAIL-LINE EDIT AND STAGING FIELDS -----------
022100 01  WS-DETAIL-LINE-WORK.
022200     05  WS-AUTHORS-FOR-LINE     PIC X(200).
022300     05  WS-GENRES-FOR-LINE      PIC X(200).
022400     05  WS-COPIES-EDIT          PIC ZZZZ9.
022500     05  WS-LIMIT-EDIT           PIC ZZ9.
022600     05  FILLER                  PIC X(10).
022700*
022800*----------------- OUTPUT LINE WORK AREAS -------------------------
022900 01  WS-REJECT-REASON            PIC X(60)  VALUE SPACES.
023000*
023100 01  FILLER                  PIC X(20) VALUE '*END LIBCAT WS*'.
023200*
023300 LINKAGE SECTION.
023400 COPY LIBTRAN.
023500 COPY LIBRPT.
023600 COPY LIBSTRP.
023700*
023800******************************************************************
023900 PROCEDURE DIVISION.
024000******************************************************************
024100*
024200 000-MAINLINE.
024300     PERFORM 100-INITIALIZE-RUN THRU 100-EXIT.
024400     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
024500         UNTIL WS-TRAN-EOF.
024600     PERFORM 900-WRITE-CONTROL-TOTALS THRU 900-EXIT.
024700     PERFORM 990-TERMINATE-RUN THRU 990-EXIT.
024800     GOBACK.
024900 000-EXIT.
025000     EXIT.
025100*
025200******************************************************************
025300*   100-INITIALIZE-RUN -- OPEN FILES, ZERO THE TABLES, WINDOW     *
025400*   TODAY'S TWO-DIGIT YEAR TO FOUR DIGITS FOR LIBSTR.             *
025500******************************************************************
025600 100-INITIALIZE-RUN.
025700     OPEN INPUT  TRANSACTION-IN.
025800     IF WS-TRANIN-STATUS NOT = '00'
025900         DISPLAY 'LIBCAT - ERROR OPENING TRANSACTION-IN. RC: '
026000                 WS-TRANIN-STATUS
026100         MOVE 16 TO RETURN-CODE
026200         SET WS-TRAN-EOF TO TRUE
026300     END-IF.
026400     OPEN OUTPUT REPORT-OUT.
026500     IF WS-RPTOUT-STATUS NOT = '00'
026600         DISPLAY 'LIBCAT - ERROR OPENING REPORT-OUT. RC: '
026700                 WS-RPTOUT-STATUS
026800         MOVE 16 TO RETURN-CODE
026900         SET WS-TRAN-EOF TO TRUE
027000     END-IF.
027100     MOVE 0 TO WS-BOOK-COUNT WS-AUTHOR-COUNT WS-USER-COUNT.
027200     ACCEPT WS-TODAY-RAW FROM DATE.                               LB-0052 
027300     IF WS-TODAY-YY < 50                                          LB-0052 
027400         COMPUTE WS-CURRENT-YEAR-4 = 2000 + WS-TODAY-YY           LB-0052 
027500     ELSE                                                         LB-0052 
027600         COMPUTE WS-CURRENT-YEAR-4 = 1900 + WS-TODAY-YY           LB-0052 
027700     END-IF.                                                      LB-0052 
027800     MOVE WS-CURRENT-YEAR-4 TO LS-CURRENT-YEAR.                   LB-0052 
027900 100-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300*   200-PROCESS-TRANSACTIONS / 210-READ-TRANSACTION -- MAIN      *
028400*   READ-UNTIL-EOF LOOP.                                         *
028500******************************************************************
028600 200-PROCESS-TRANSACTIONS.
028700     PERFORM 210-READ-TRANSACTION THRU 210-EXIT.
028800     IF NOT WS-TRAN-EOF
028900         PERFORM 300-EDIT-AND-DISPATCH THRU 300-EXIT
029000     END-IF.
029100 200-EXIT.
029200     EXIT.
029300*
029400 210-READ-TRANSACTION.
029500     READ TRANSACTION-IN
029600         AT END
029700             SET WS-TRAN-EOF TO TRUE
029800         NOT AT END
029900             PERFORM 215-PARSE-TRANSACTION-LINE THRU 215-EXIT
030000     END-READ.
030100 210-EXIT.
030200     EXIT.
030300*
030400 215-PARSE-TRANSACTION-LINE.
030500     MOVE SPACES TO TXN-RECORD.
030600     MOVE ZEROS  TO TXN-COPIES.
030700     SET WS-COPIES-NOT-NEGATIVE TO TRUE.
030800     UNSTRING TRAN-LINE-IN DELIMITED BY '|'
030900         INTO TXN-TYPE, TXN-TITLE, TXN-AUTHOR, TXN-GENRE,
031000              WS-TXN-COPIES-TEXT, TXN-BIRTH-DATE,
031100              TXN-USER-NAME, TXN-USER-PASS, TXN-USER-ID
031200     END-UNSTRING.
031300     IF WS-TXN-COPIES-TEXT (1:1) = '-'
031400         SET WS-COPIES-NEGATIVE TO TRUE
031500     ELSE
031600         IF WS-TXN-COPIES-TEXT IS NUMERIC
031700             MOVE WS-TXN-COPIES-TEXT TO TXN-COPIES
031800         END-IF
031900     END-IF.
032000 215-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400*   300-EDIT-AND-DISPATCH -- ONE TXN-TYPE, ONE VERB PARAGRAPH.   *
032500******************************************************************
032600 300-EDIT-AND-DISPATCH.
032700     EVALUATE TXN-TYPE
032800         WHEN 'ADD-BOOK'
032900             PERFORM 400-ADD-BOOK THRU 400-EXIT
033000         WHEN 'ADD-AUTHOR'
033100             PERFORM 500-ADD-AUTHOR THRU 500-EXIT
033200         WHEN 'ADD-USER'
033300             PERFORM 600-ADD-USER THRU 600-EXIT
033400         WHEN 'CHECKOUT'
033500             PERFORM 700-CHECKOUT-BOOK THRU 700-EXIT
033600         WHEN 'RETURN'
033700             PERFORM 750-RETURN-BOOK THRU 750-EXIT
033800         WHEN 'LIST-GENRE'
033900             PERFORM 800-LIST-GENRE THRU 800-EXIT
034000         WHEN 'LIST-BOOKS'
034100             PERFORM 810-LIST-BOOKS THRU 810-EXIT
034200         WHEN 'LIST-AUTHORS'
034300             PERFORM 820-LIST-AUTHORS THRU 820-EXIT
034400         WHEN 'GET-BOOK'
034500             PERFORM 850-GET-BOOK THRU 850-EXIT
034600         WHEN 'GET-AUTHOR'
034700             PERFORM 860-GET-AUTHOR THRU 860-EXIT
034800         WHEN OTHER
034900             MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO
035000                                               WS-REJECT-REASON
035100             PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
035200     END-EVALUATE.
035300 300-EXIT.
035400     EXIT.
035500*
035600******************************************************************
035700*   400-ADD-BOOK THRU 440-LINK-AUTHOR-TO-BOOK.                   *
035800******************************************************************
035900 400-ADD-BOOK.
036000     IF TXN-TITLE = SPACES OR TXN-AUTHOR = SPACES
036100                        OR TXN-GENRE = SPACES
036200                        OR WS-COPIES-NEGATIVE
036300         MOVE 'ADD-BOOK REJECTED - BLANK FIELD OR NEGATIVE '
036400              'COPIES' TO WS-REJECT-REASON
036500         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
036600         GO TO 400-EXIT
036700     END-IF.
036800     MOVE TXN-TITLE TO LS-TEXT.
036900     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
037000     CALL 'LIBSTR' USING LS-COMM-AREA.
037100     MOVE LS-TEXT TO WRK-BK-TITLE.
037200     PERFORM 410-FIND-BOOK-BY-TITLE THRU 410-EXIT.
037300     IF WS-ROW-FOUND
037400         IF TXN-COPIES > 0
037500             ADD TXN-COPIES TO BK-TOTAL-COPIES (BK-IDX)
037600             ADD TXN-COPIES TO BK-COPIES-AVAIL (BK-IDX)
037700         END-IF
037800         GO TO 400-EXIT
037900     END-IF.
038000*    NEW TITLE -- TITLE-CASE AND SPLIT THE AUTHOR AND GENRE
038100*    LISTS, BUILD AND INSERT THE NEW ROW, THEN LINK EACH AUTHOR.
038200     MOVE TXN-AUTHOR TO LS-TEXT.
038300     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
038400     CALL 'LIBSTR' USING LS-COMM-AREA.
038500     MOVE LS-TEXT TO WS-SPLIT-SOURCE.
038600     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
038700     PERFORM 960-SORT-LIST THRU 960-EXIT.
038800     SET WS-JOIN-PLAIN TO TRUE.
038900     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
039000     MOVE WS-SPLIT-SOURCE TO WRK-BK-AUTHOR-LIST.
039100*
039200     MOVE TXN-GENRE TO LS-TEXT.
039300     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
039400     CALL 'LIBSTR' USING LS-COMM-AREA.
039500     MOVE LS-TEXT TO WS-SPLIT-SOURCE.
039600     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
039700     PERFORM 960-SORT-LIST THRU 960-EXIT.
039800     SET WS-JOIN-PLAIN TO TRUE.
039900     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
040000     MOVE WS-SPLIT-SOURCE TO WRK-BK-GENRE-LIST.
040100*
040200     MOVE TXN-COPIES TO WRK-BK-TOTAL-COPIES WRK-BK-COPIES-AVAIL.
040300     PERFORM 430-INSERT-NEW-BOOK THRU 430-EXIT.
040400*
040500*    SPLIT THE AUTHOR STRING AGAIN TO WALK THE NAME LIST AND
040600*    LINK EACH ONE TO THE NEW TITLE.
040700     MOVE TXN-AUTHOR TO LS-TEXT.
040800     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
040900     CALL 'LIBSTR' USING LS-COMM-AREA.
041000     MOVE LS-TEXT TO WS-SPLIT-SOURCE.
041100     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
041200     PERFORM 440-LINK-AUTHOR-TO-BOOK THRU 440-EXIT
041300         VARYING LST-IDX FROM 1 BY 1
041400         UNTIL LST-IDX > WS-LIST-COUNT.
041500 400-EXIT.
041600     EXIT.
041700*
041800 410-FIND-BOOK-BY-TITLE.
041900     SET WS-ROW-NOT-FOUND TO TRUE.
042000     SET BK-IDX TO 1.
042100     SEARCH BK-ENTRY VARYING BK-IDX
042200         AT END CONTINUE
042300         WHEN BK-TITLE (BK-IDX) = WRK-BK-TITLE
042400             SET WS-ROW-FOUND TO TRUE
042500     END-SEARCH.
042600 410-EXIT.
042700     EXIT.
042800*
042900 430-INSERT-NEW-BOOK.
043000     ADD 1 TO WS-BOOK-COUNT.
043100     MOVE WRK-BK-TITLE       TO BK-TITLE       (WS-BOOK-COUNT).
043200     MOVE WRK-BK-AUTHOR-LIST TO BK-AUTHOR-LIST (WS-BOOK-COUNT).   LB-0014 
043300     MOVE WRK-BK-GENRE-LIST  TO BK-GENRE-LIST  (WS-BOOK-COUNT).
043400     MOVE WRK-BK-TOTAL-COPIES TO
043500                              BK-TOTAL-COPIES  (WS-BOOK-COUNT).
043600     MOVE WRK-BK-COPIES-AVAIL TO
043700                              BK-COPIES-AVAIL  (WS-BOOK-COUNT).
043800 430-EXIT.
043900     EXIT.
044000*
044100******************************************************************
044200*   440-LINK-AUTHOR-TO-BOOK -- ONE PASS PER AUTHOR NAME FOUND    *
044300*   BY 400-ADD-BOOK'S SPLIT.  CREATES THE AUTHOR ROW (BIRTH      *
044400*   DATE "UNKNOWN") IF IT DOES NOT ALREADY EXIST, THEN ADDS THE  *
044500*   NEW TITLE TO THAT AUTHOR'S BOOKS-WRITTEN SET.                *
044600******************************************************************
044700 440-LINK-AUTHOR-TO-BOOK.
044800     MOVE WS-LIST-NAME (LST-IDX) TO WRK-AU-NAME.
044900     PERFORM 510-FIND-AUTHOR-BY-NAME THRU 510-EXIT.
045000     IF WS-ROW-NOT-FOUND
045100         MOVE 'Unknown' TO WRK-AU-BIRTH-DATE
045200         MOVE ZEROS     TO WRK-AU-BOOKS-WRITTEN-CNT
045300         MOVE SPACES    TO WRK-AU-BOOKS-WRITTEN-LIST
045400         PERFORM 530-INSERT-NEW-AUTHOR THRU 530-EXIT
045500         MOVE WS-AUTHOR-COUNT TO AU-IDX
045600     END-IF.
045700*    ADD THE NEW TITLE TO THE AUTHOR'S BOOKS-WRITTEN SET.
045800     MOVE AU-BOOKS-WRITTEN-LIST (AU-IDX) TO WS-SPLIT-SOURCE.
045900     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
046000     MOVE WRK-BK-TITLE TO WS-SPLIT-TOKEN.
046100     PERFORM 955-ADD-NAME-TO-LIST THRU 955-EXIT.
046200     IF WS-ROW-FOUND
046300*        (955 SET WS-ROW-FOUND WHEN IT ACTUALLY ADDED THE NAME --
046400*        SEE ITS BANNER.  A DUPLICATE TITLE IS A NO-OP.)
046500         ADD 1 TO AU-BOOKS-WRITTEN-CNT (AU-IDX)                   LB-0019 
046600         PERFORM 960-SORT-LIST THRU 960-EXIT
046700         SET WS-JOIN-PLAIN TO TRUE
046800         PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT
046900         MOVE WS-SPLIT-SOURCE TO AU-BOOKS-WRITTEN-LIST (AU-IDX)
047000     END-IF.
047100 440-EXIT.
047200     EXIT.
047300*
047400******************************************************************
047500*   500-ADD-AUTHOR.                                              *
047600******************************************************************
047700 500-ADD-AUTHOR.
047800     IF TXN-AUTHOR = SPACES
047900         MOVE 'ADD-AUTHOR REJECTED - BLANK NAME' TO
048000                                               WS-REJECT-REASON
048100         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
048200         GO TO 500-EXIT
048300     END-IF.
048400     MOVE TXN-AUTHOR TO LS-TEXT.
048500     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
048600     CALL 'LIBSTR' USING LS-COMM-AREA.
048700     MOVE LS-TEXT TO WRK-AU-NAME.
048800*
048900     MOVE TXN-BIRTH-DATE TO LS-DATE-TEXT.
049000     SET LS-FN-IS-VALID-DATE TO TRUE.
049100     CALL 'LIBSTR' USING LS-COMM-AREA.
049200*
049300     PERFORM 510-FIND-AUTHOR-BY-NAME THRU 510-EXIT.
049400     IF WS-ROW-FOUND
049500         IF AU-BIRTH-DATE (AU-IDX) = 'Unknown   '
049600                        AND LS-RESULT-TRUE
049700             MOVE TXN-BIRTH-DATE TO AU-BIRTH-DATE (AU-IDX)
049800         END-IF
049900     ELSE
050000         IF LS-RESULT-TRUE
050100             MOVE TXN-BIRTH-DATE TO WRK-AU-BIRTH-DATE
050200         ELSE
050300             MOVE 'Unknown' TO WRK-AU-BIRTH-DATE
050400         END-IF
050500         MOVE ZEROS  TO WRK-AU-BOOKS-WRITTEN-CNT
050600         MOVE SPACES TO WRK-AU-BOOKS-WRITTEN-LIST
050700         PERFORM 530-INSERT-NEW-AUTHOR THRU 530-EXIT
050800     END-IF.
050900 500-EXIT.
051000     EXIT.
051100*
051200 510-FIND-AUTHOR-BY-NAME.
051300     SET WS-ROW-NOT-FOUND TO TRUE.
051400     SET AU-IDX TO 1.
051500     SEARCH AU-ENTRY VARYING AU-IDX
051600         AT END CONTINUE
051700         WHEN AU-NAME (AU-IDX) = WRK-AU-NAME
051800             SET WS-ROW-FOUND TO TRUE
051900     END-SEARCH.
052000 510-EXIT.
052100     EXIT.
052200*
052300 530-INSERT-NEW-AUTHOR.
052400     ADD 1 TO WS-AUTHOR-COUNT.
052500     MOVE WRK-AU-NAME               TO AU-NAME (WS-AUTHOR-COUNT).
052600     MOVE WRK-AU-BIRTH-DATE         TO
052700                              AU-BIRTH-DATE (WS-AUTHOR-COUNT).
052800     MOVE WRK-AU-BOOKS-WRITTEN-CNT  TO                            LB-0019 
052900                        AU-BOOKS-WRITTEN-CNT (WS-AUTHOR-COUNT).   LB-0019 
053000     MOVE WRK-AU-BOOKS-WRITTEN-LIST TO
053100                       AU-BOOKS-WRITTEN-LIST (WS-AUTHOR-COUNT).
053200 530-EXIT.
053300     EXIT.
053400*
053500******************************************************************
053600*   600-ADD-USER / 610-GENERATE-USER-ID.                         *
053700******************************************************************
053800 600-ADD-USER.                                                    LB-0014 
053900     IF TXN-USER-NAME = SPACES
054000         MOVE 'ADD-USER REJECTED - BLANK NAME' TO
054100                                               WS-REJECT-REASON
054200         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
054300         GO TO 600-EXIT
054400     END-IF.
054500     MOVE TXN-USER-PASS TO WRK-USR-PASSWORD.
054600     SET PW-IDX TO 20.
054700     MOVE 0 TO WS-PASS-LEN.
054800     PERFORM 605-SCAN-PASSWORD-LENGTH THRU 605-EXIT
054900         VARYING PW-IDX FROM 20 BY -1
055000         UNTIL PW-IDX < 1 OR WS-PASS-LEN NOT = 0.
055100     IF WS-PASS-LEN < 6 OR WS-PASS-LEN > 20
055200         MOVE 'ADD-USER REJECTED - PASSWORD LENGTH' TO
055300                                               WS-REJECT-REASON
055400         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
055500         GO TO 600-EXIT
055600     END-IF.
055700*
055800     MOVE TXN-USER-NAME TO LS-TEXT.
055900     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
056000     CALL 'LIBSTR' USING LS-COMM-AREA.
056100     MOVE LS-TEXT TO WRK-USR-NAME.
056200     MOVE TXN-USER-PASS TO WRK-USR-PASSWORD.
056300     MOVE 5 TO WRK-USR-CHECKOUT-LIMIT.
056400     MOVE 0 TO WRK-USR-BOOKS-OUT-CNT.
056500     MOVE SPACES TO WRK-USR-BOOKS-OUT-LIST.
056600     PERFORM 610-GENERATE-USER-ID THRU 610-EXIT.
056700     ADD 1 TO WS-USER-COUNT.
056800     MOVE WRK-USR-ID               TO USR-ID (WS-USER-COUNT).
056900     MOVE WRK-USR-NAME             TO USR-NAME (WS-USER-COUNT).
057000     MOVE WRK-USR-PASSWORD         TO
057100                                  USR-PASSWORD (WS-USER-COUNT).
057200     MOVE WRK-USR-CHECKOUT-LIMIT   TO
057300                            USR-CHECKOUT-LIMIT (WS-USER-COUNT).
057400     MOVE WRK-USR-BOOKS-OUT-CNT    TO                             LB-0019 
057500                             USR-BOOKS-OUT-CNT (WS-USER-COUNT).   LB-0019 
057600     MOVE WRK-USR-BOOKS-OUT-LIST   TO
057700                            USR-BOOKS-OUT-LIST (WS-USER-COUNT).
057800 600-EXIT.
057900     EXIT.
058000*
058100 605-SCAN-PASSWORD-LENGTH.
058200     IF WS-PASSWORD-CHAR (PW-IDX) NOT = SPACE
058300         MOVE PW-IDX TO WS-PASS-LEN
058400     END-IF.
058500 605-EXIT.
058600     EXIT.
058700*
058800******************************************************************
058900*   610-GENERATE-USER-ID -- RETRY UNTIL NO COLLISION AGAINST     *
059000*   THE USER TABLE (BUSINESS RULES, UNIQUE ID GENERATION).       *
059100******************************************************************
059200 610-GENERATE-USER-ID.
059300     SET WS-ROW-FOUND TO TRUE.
059400     PERFORM 620-TRY-ONE-ID THRU 620-EXIT UNTIL WS-ROW-NOT-FOUND.
059500 610-EXIT.
059600     EXIT.
059700*
059800 620-TRY-ONE-ID.
059900     SET LS-FN-GENERATE-UNIQUE-ID TO TRUE.
060000     CALL 'LIBSTR' USING LS-COMM-AREA.
060100     MOVE LS-GENERATED-ID TO WRK-USR-ID.
060200     SET WS-ROW-NOT-FOUND TO TRUE.
060300     SET USR-IDX TO 1.
060400     SEARCH USR-ENTRY VARYING USR-IDX
060500         AT END CONTINUE
060600         WHEN USR-ID (USR-IDX) = WRK-USR-ID
060700             SET WS-ROW-FOUND TO TRUE
060800     END-SEARCH.
060900 620-EXIT.
061000     EXIT.
061100*
061200******************************************************************
061300*   700-CHECKOUT-BOOK.                                           *
061400******************************************************************
061500 700-CHECKOUT-BOOK.                                               LB-0014 
061600     SET USR-IDX TO 1.
061700     SET WS-ROW-NOT-FOUND TO TRUE.
061800     SEARCH USR-ENTRY VARYING USR-IDX
061900         AT END CONTINUE
062000         WHEN USR-ID (USR-IDX) = TXN-USER-ID
062100             SET WS-ROW-FOUND TO TRUE
062200     END-SEARCH.
062300     IF WS-ROW-NOT-FOUND
062400         MOVE 'CHECKOUT REJECTED - UNKNOWN USER' TO
062500                                               WS-REJECT-REASON
062600         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
062700         GO TO 700-EXIT
062800     END-IF.
062900     IF USR-BOOKS-OUT-CNT (USR-IDX) >=                            LB-0019 
063000                                   USR-CHECKOUT-LIMIT (USR-IDX)
063100         MOVE 'CHECKOUT REJECTED - AT CHECKOUT LIMIT' TO
063200                                               WS-REJECT-REASON
063300         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
063400         GO TO 700-EXIT
063500     END-IF.
063600     MOVE TXN-TITLE TO LS-TEXT.
063700     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
063800     CALL 'LIBSTR' USING LS-COMM-AREA.
063900     MOVE LS-TEXT TO WRK-BK-TITLE.
064000     PERFORM 410-FIND-BOOK-BY-TITLE THRU 410-EXIT.
064100     IF WS-ROW-NOT-FOUND OR BK-COPIES-AVAIL (BK-IDX) = 0
064200         MOVE 'CHECKOUT REJECTED - BOOK UNAVAILABLE' TO
064300                                               WS-REJECT-REASON
064400         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT
064500         GO TO 700-EXIT
064600     END-IF.
064700     SUBTRACT 1 FROM BK-COPIES-AVAIL (BK-IDX).
064800     MOVE USR-BOOKS-OUT-LIST (USR-IDX) TO WS-SPLIT-SOURCE.
064900     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
065000     MOVE WRK-BK-TITLE TO WS-SPLIT-TOKEN.
065100     PERFORM 955-ADD-NAME-TO-LIST THRU 955-EXIT.
065200     IF WS-ROW-FOUND
065300         ADD 1 TO USR-BOOKS-OUT-CNT (USR-IDX)                     LB-0019 
065400         PERFORM 960-SORT-LIST THRU 960-EXIT
065500         SET WS-JOIN-PLAIN TO TRUE
065600         PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT
065700         MOVE WS-SPLIT-SOURCE TO USR-BOOKS-OUT-LIST (USR-IDX)
065800     END-IF.
065900 700-EXIT.
066000     EXIT.
066100*
066200******************************************************************
066300*   750-RETURN-BOOK.                                             *
066400******************************************************************
066500 750-RETURN-BOOK.                                                 LB-0014 
066600     MOVE TXN-TITLE TO LS-TEXT.
066700     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
066800     CALL 'LIBSTR' USING LS-COMM-AREA.
066900     MOVE LS-TEXT TO WRK-BK-TITLE.
067000     PERFORM 410-FIND-BOOK-BY-TITLE THRU 410-EXIT.
067100     IF WS-ROW-NOT-FOUND                                          LB-0061 
067200         MOVE 'RETURN REJECTED - UNKNOWN TITLE' TO                LB-0061 
067300                                               WS-REJECT-REASON   LB-0061 
067400         PERFORM 495-WRITE-REJECT-LINE THRU 495-EXIT              LB-0061 
067500         GO TO 750-EXIT                                           LB-0061 
067600     END-IF.
067700     ADD 1 TO BK-COPIES-AVAIL (BK-IDX).
067800     SET USR-IDX TO 1.
067900     SET WS-ROW-NOT-FOUND TO TRUE.
068000     SEARCH USR-ENTRY VARYING USR-IDX
068100         AT END CONTINUE
068200         WHEN USR-ID (USR-IDX) = TXN-USER-ID
068300             SET WS-ROW-FOUND TO TRUE
068400     END-SEARCH.
068500     IF WS-ROW-FOUND
068600         MOVE USR-BOOKS-OUT-LIST (USR-IDX) TO WS-SPLIT-SOURCE
068700         PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT
068800         MOVE WRK-BK-TITLE TO WS-SPLIT-TOKEN
068900         PERFORM 957-REMOVE-NAME-FROM-LIST THRU 957-EXIT
069000         IF WS-ROW-FOUND
069100             SUBTRACT 1 FROM USR-BOOKS-OUT-CNT (USR-IDX)          LB-0019 
069200             PERFORM 960-SORT-LIST THRU 960-EXIT
069300             SET WS-JOIN-PLAIN TO TRUE
069400             PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT
069500             MOVE WS-SPLIT-SOURCE TO
069600                                 USR-BOOKS-OUT-LIST (USR-IDX)
069700         END-IF
069800     END-IF.
069900 750-EXIT.
070000     EXIT.
070100*
070200******************************************************************
070300*   800-LIST-GENRE / 810-LIST-BOOKS / 820-LIST-AUTHORS.          *
070400******************************************************************
070500 800-LIST-GENRE.
070600     IF TXN-GENRE = SPACES
070700         PERFORM 810-LIST-BOOKS THRU 810-EXIT
070800         GO TO 800-EXIT
070900     END-IF.
071000     MOVE TXN-GENRE TO LS-TEXT.
071100     SET LS-FN-CAPITALIZE-FIRST TO TRUE.
071200     CALL 'LIBSTR' USING LS-COMM-AREA.
071300     MOVE LS-TEXT TO WS-SPLIT-TOKEN.
071400     MOVE 0 TO WS-MATCH-COUNT.
071500     IF WS-BOOK-COUNT > 0
071600         PERFORM 805-CHECK-ONE-BOOK-GENRE THRU 805-EXIT
071700             VARYING BK-IDX FROM 1 BY 1
071800             UNTIL BK-IDX > WS-BOOK-COUNT
071900     END-IF.
072000     MOVE 0 TO WS-LIST-COUNT.
072100     IF WS-MATCH-COUNT > 0
072200         PERFORM 807-COPY-ONE-MATCH THRU 807-EXIT
072300             VARYING MAT-IDX FROM 1 BY 1
072400             UNTIL MAT-IDX > WS-MATCH-COUNT
072500     END-IF.
072600     PERFORM 960-SORT-LIST THRU 960-EXIT.
072700     SET WS-JOIN-PLAIN TO TRUE.
072800     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
072900     PERFORM 980-WRITE-LIST-LINE THRU 980-EXIT.
073000 800-EXIT.
073100     EXIT.
073200*
073300 805-CHECK-ONE-BOOK-GENRE.
073400*    SPLITS THIS ONE BOOK'S GENRE LIST INTO WS-LIST-ENTRY SO IT
073500*    CAN BE TOKEN-SEARCHED FOR THE REQUESTED GENRE -- THIS USES
073600*    UP WS-LIST-ENTRY/WS-LIST-COUNT FOR THE DURATION OF THE
073700*    PARAGRAPH, SO A MATCH IS SAVED AWAY TO WS-MATCH-ENTRY
073800*    RATHER THAN LEFT IN WS-LIST-ENTRY.
073900     MOVE BK-GENRE-LIST (BK-IDX) TO WS-SPLIT-SOURCE.
074000     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
074100     SET WS-ROW-NOT-FOUND TO TRUE.
074200     IF WS-LIST-COUNT > 0
074300         SET LST-IDX TO 1
074400         SEARCH WS-LIST-ENTRY VARYING LST-IDX
074500             AT END CONTINUE
074600             WHEN WS-LIST-NAME (LST-IDX) = WS-SPLIT-TOKEN
074700                 SET WS-ROW-FOUND TO TRUE
074800         END-SEARCH
074900     END-IF.
075000     IF WS-ROW-FOUND AND WS-MATCH-COUNT < 40
075100         ADD 1 TO WS-MATCH-COUNT
075200         MOVE BK-TITLE (BK-IDX) TO WS-MATCH-NAME (WS-MATCH-COUNT)
075300     END-IF.
075400 805-EXIT.
075500     EXIT.
075600*
075700 807-COPY-ONE-MATCH.
075800     ADD 1 TO WS-LIST-COUNT.
075900     MOVE WS-MATCH-NAME (MAT-IDX) TO WS-LIST-NAME (WS-LIST-COUNT).
076000 807-EXIT.
076100     EXIT.
076200*
076300 810-LIST-BOOKS.                                                  LB-0041 
076400     MOVE 0 TO WS-LIST-COUNT.
076500     IF WS-BOOK-COUNT > 0
076600         PERFORM 815-COPY-ONE-BOOK-TITLE THRU 815-EXIT
076700             VARYING BK-IDX FROM 1 BY 1
076800             UNTIL BK-IDX > WS-BOOK-COUNT
076900     END-IF.
077000     PERFORM 960-SORT-LIST THRU 960-EXIT.
077100     SET WS-JOIN-PLAIN TO TRUE.
077200     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
077300     PERFORM 980-WRITE-LIST-LINE THRU 980-EXIT.
077400 810-EXIT.
077500     EXIT.
077600*
077700 815-COPY-ONE-BOOK-TITLE.
077800     ADD 1 TO WS-LIST-COUNT.
077900     MOVE BK-TITLE (BK-IDX) TO WS-LIST-NAME (WS-LIST-COUNT).
078000 815-EXIT.
078100     EXIT.
078200*
078300 820-LIST-AUTHORS.                                                LB-0041 
078400     MOVE 0 TO WS-LIST-COUNT.
078500     IF WS-AUTHOR-COUNT > 0
078600         PERFORM 825-COPY-ONE-AUTHOR-NAME THRU 825-EXIT
078700             VARYING AU-IDX FROM 1 BY 1
078800             UNTIL AU-IDX > WS-AUTHOR-COUNT
078900     END-IF.
079000     PERFORM 960-SORT-LIST THRU 960-EXIT.
079100     SET WS-JOIN-PLAIN TO TRUE.
079200     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
079300     PERFORM 980-WRITE-LIST-LINE THRU 980-EXIT.
079400 820-EXIT.
079500     EXIT.
079600*
079700 825-COPY-ONE-AUTHOR-NAME.
079800     ADD 1 TO WS-LIST-COUNT.
079900     MOVE AU-NAME (AU-IDX) TO WS-LIST-NAME (WS-LIST-COUNT).
080000 825-EXIT.
080100     EXIT.
080200*
080300******************************************************************
080400*   850-GET-BOOK / 860-GET-AUTHOR -- SINGLE-ROW DETAIL LOOKUP.   *
080500******************************************************************
080600 850-GET-BOOK.                                                    LB-0041 
080700     MOVE TXN-TITLE TO LS-TEXT.
080800     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
080900     CALL 'LIBSTR' USING LS-COMM-AREA.
081000     MOVE LS-TEXT TO WRK-BK-TITLE.
081100     PERFORM 410-FIND-BOOK-BY-TITLE THRU 410-EXIT.
081200     IF WS-ROW-NOT-FOUND
081300         STRING 'Book not found: ' DELIMITED BY SIZE
081400                WRK-BK-TITLE       DELIMITED BY SPACE
081500                INTO RPT-TEXT
081600         PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT
081700         GO TO 850-EXIT
081800     END-IF.
081900     MOVE BK-AUTHOR-LIST (BK-IDX) TO WS-SPLIT-SOURCE.
082000     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
082100     SET WS-JOIN-BRACKETED TO TRUE.
082200     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
082300     MOVE WS-SPLIT-SOURCE TO WS-AUTHORS-FOR-LINE.
082400     MOVE BK-GENRE-LIST (BK-IDX) TO WS-SPLIT-SOURCE.
082500     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
082600     SET WS-JOIN-BRACKETED TO TRUE.
082700     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
082800     MOVE WS-SPLIT-SOURCE TO WS-GENRES-FOR-LINE.
082900     MOVE BK-TOTAL-COPIES (BK-IDX) TO WS-COPIES-EDIT.
083000     STRING 'Title: '            DELIMITED BY SIZE
083100            BK-TITLE (BK-IDX)    DELIMITED BY SPACE
083200            ', Author(s): '      DELIMITED BY SIZE
083300            WS-AUTHORS-FOR-LINE  DELIMITED BY SPACE
083400            ', Genre(s): '       DELIMITED BY SIZE
083500            WS-GENRES-FOR-LINE   DELIMITED BY SPACE
083600            ', Total Copies: '   DELIMITED BY SIZE
083700            WS-COPIES-EDIT       DELIMITED BY SIZE
083800            INTO RPT-TEXT.
083900     PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT.
084000 850-EXIT.
084100     EXIT.
084200*
084300 860-GET-AUTHOR.                                                  LB-0041 
084400     MOVE TXN-AUTHOR TO LS-TEXT.
084500     SET LS-FN-MAKE-TITLE-CASE TO TRUE.
084600     CALL 'LIBSTR' USING LS-COMM-AREA.
084700     MOVE LS-TEXT TO WRK-AU-NAME.
084800     PERFORM 510-FIND-AUTHOR-BY-NAME THRU 510-EXIT.
084900     IF WS-ROW-NOT-FOUND
085000         STRING 'Author not found: ' DELIMITED BY SIZE
085100                WRK-AU-NAME          DELIMITED BY SPACE
085200                INTO RPT-TEXT
085300         PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT
085400         GO TO 860-EXIT
085500     END-IF.
085600     MOVE AU-BOOKS-WRITTEN-LIST (AU-IDX) TO WS-SPLIT-SOURCE.
085700     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
085800     SET WS-JOIN-BRACKETED TO TRUE.
085900     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
086000     STRING 'Name: '             DELIMITED BY SIZE
086100            AU-NAME (AU-IDX)     DELIMITED BY SPACE
086200            ', Birth Date: '     DELIMITED BY SIZE
086300            AU-BIRTH-DATE (AU-IDX) DELIMITED BY SPACE
086400            ', Books Written: '  DELIMITED BY SIZE
086500            WS-SPLIT-SOURCE      DELIMITED BY SPACE
086600            INTO RPT-TEXT.
086700     PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT.
086800 860-EXIT.
086900     EXIT.
087000*
087100******************************************************************
087200*   870-FORMAT-USER-DETAIL-LINE -- `Models.User` DETAIL-LINE     *
087300*   FORMAT.  NO TRANSACTION VERB IN THIS RUN ASKS FOR A SINGLE   *
087400*   USER LOOKUP (THE TRANSACTION TYPES ARE FIXED BY THE          *
087500*   CIRCULATION DESK'S INPUT FEED) -- THIS PARAGRAPH IS KEPT     *
087600*   READY FOR WHEN A GET-USER REQUEST IS ADDED, THE SAME WAY     *
087700*   850/860 ALREADY WORK.                                       *
087800******************************************************************
087900 870-FORMAT-USER-DETAIL-LINE.
088000     MOVE USR-BOOKS-OUT-LIST (USR-IDX) TO WS-SPLIT-SOURCE.
088100     PERFORM 950-SPLIT-CSV-INTO-LIST THRU 950-EXIT.
088200     SET WS-JOIN-BRACKETED TO TRUE.
088300     PERFORM 970-JOIN-LIST-TO-CSV THRU 970-EXIT.
088400     MOVE USR-CHECKOUT-LIMIT (USR-IDX) TO WS-LIMIT-EDIT.
088500     STRING 'Id: '                DELIMITED BY SIZE
088600            USR-ID (USR-IDX)      DELIMITED BY SPACE
088700            ', Name: '            DELIMITED BY SIZE
088800            USR-NAME (USR-IDX)    DELIMITED BY SPACE
088900            ', Checkout Limit: '  DELIMITED BY SIZE
089000            WS-LIMIT-EDIT         DELIMITED BY SIZE
089100            ', Books Checked Out: ' DELIMITED BY SIZE
089200            WS-SPLIT-SOURCE       DELIMITED BY SPACE
089300            INTO RPT-TEXT.
089400 870-EXIT.
089500     EXIT.
089600*
089700******************************************************************
089800*   900-WRITE-CONTROL-TOTALS -- REPORT-OUT TRAILER.              *
089900******************************************************************
090000 900-WRITE-CONTROL-TOTALS.
090100     MOVE RPT-TRAILER-LABEL-ENT (1) TO RPT-TRAILER-LABEL.
090200     MOVE WS-BOOK-COUNT             TO RPT-TRAILER-COUNT.
090300     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
090400     MOVE RPT-TRAILER-LABEL-ENT (2) TO RPT-TRAILER-LABEL.
090500     MOVE WS-AUTHOR-COUNT           TO RPT-TRAILER-COUNT.
090600     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
090700     MOVE RPT-TRAILER-LABEL-ENT (3) TO RPT-TRAILER-LABEL.
090800     MOVE WS-USER-COUNT             TO RPT-TRAILER-COUNT.
090900     WRITE REPORT-LINE-OUT FROM RPT-TRAILER-LINE.
091000 900-EXIT.
091100     EXIT.
091200*
091300******************************************************************
091400*   950-BUILD-SORTED-LIST THRU 970-JOIN-LIST-TO-CSV -- SHARED    *
091500*   SET/SORT/JOIN HELPERS BEHIND EVERY COMMA-SPACE LIST FIELD    *
091600*   AND BRACKETED DETAIL-LINE LIST IN THE CATALOG.               *
091700******************************************************************
091800 950-SPLIT-CSV-INTO-LIST.
091900*    SPLITS WS-SPLIT-SOURCE ON ", " INTO WS-LIST-ENTRY, SETTING
092000*    WS-LIST-COUNT.  A BLANK SOURCE GIVES AN EMPTY LIST.
092100     MOVE 0 TO WS-LIST-COUNT.
092200     MOVE SPACES TO WS-SPLIT-TOKEN.
092300     MOVE 0 TO WS-SPLIT-TOKEN-LEN.
092400     IF WS-SPLIT-SOURCE NOT = SPACES
092500         SET SPL-IDX TO 1
092600         PERFORM 952-SPLIT-ONE-CHAR THRU 952-EXIT
092700             VARYING SPL-IDX FROM 1 BY 1 UNTIL SPL-IDX > 200
092800         IF WS-SPLIT-TOKEN-LEN > 0
092900             PERFORM 955-ADD-NAME-TO-LIST THRU 955-EXIT
093000         END-IF
093100     END-IF.
093200 950-EXIT.
093300     EXIT.
093400*
093500 952-SPLIT-ONE-CHAR.
093600     IF WS-SPLIT-CHAR (SPL-IDX) = ','
093700         IF WS-SPLIT-TOKEN-LEN > 0
093800             PERFORM 955-ADD-NAME-TO-LIST THRU 955-EXIT
093900         END-IF
094000         MOVE SPACES TO WS-SPLIT-TOKEN
094100         MOVE 0 TO WS-SPLIT-TOKEN-LEN
094200     ELSE
094300         IF NOT (WS-SPLIT-TOKEN-LEN = 0
094400                            AND WS-SPLIT-CHAR (SPL-IDX) = SPACE)
094500             ADD 1 TO WS-SPLIT-TOKEN-LEN
094600             MOVE WS-SPLIT-CHAR (SPL-IDX) TO
094700                            WS-SPLIT-TOKEN (WS-SPLIT-TOKEN-LEN:1)
094800         END-IF
094900     END-IF.
095000 952-EXIT.
095100     EXIT.
095200*
095300 955-ADD-NAME-TO-LIST.
095400*    DEDUPLICATED INSERT OF WS-SPLIT-TOKEN INTO WS-LIST-ENTRY.
095500*    SETS WS-ROW-FOUND WHEN THE NAME WAS ACTUALLY ADDED (A NEW
095600*    SET MEMBER), WS-ROW-NOT-FOUND WHEN IT WAS ALREADY PRESENT
095700*    (THE 440/700/750 CALLERS TEST THIS TO DECIDE WHETHER TO
095800*    BUMP THEIR OWN COUNT FIELD).
095900     SET WS-ROW-NOT-FOUND TO TRUE.
096000     IF WS-LIST-COUNT > 0
096100         SET LST-IDX TO 1
096200         SEARCH WS-LIST-ENTRY VARYING LST-IDX
096300             AT END CONTINUE
096400             WHEN WS-LIST-NAME (LST-IDX) = WS-SPLIT-TOKEN
096500                 SET WS-ROW-FOUND TO TRUE
096600         END-SEARCH
096700     END-IF.
096800     IF WS-ROW-NOT-FOUND AND WS-LIST-COUNT < 40
096900         ADD 1 TO WS-LIST-COUNT
097000         MOVE WS-SPLIT-TOKEN TO WS-LIST-NAME (WS-LIST-COUNT)
097100         SET WS-ROW-FOUND TO TRUE
097200     END-IF.
097300 955-EXIT.
097400     EXIT.
097500*
097600 957-REMOVE-NAME-FROM-LIST.
097700*    REMOVES WS-SPLIT-TOKEN FROM WS-LIST-ENTRY IF PRESENT.  SETS
097800*    WS-ROW-FOUND WHEN A NAME WAS ACTUALLY REMOVED.
097900     SET WS-ROW-NOT-FOUND TO TRUE.
098000     IF WS-LIST-COUNT > 0
098100         SET LST-IDX TO 1
098200         SEARCH WS-LIST-ENTRY VARYING LST-IDX
098300             AT END CONTINUE
098400             WHEN WS-LIST-NAME (LST-IDX) = WS-SPLIT-TOKEN
098500                 SET WS-ROW-FOUND TO TRUE
098600         END-SEARCH
098700     END-IF.
098800     IF WS-ROW-FOUND
098900         PERFORM 958-CLOSE-LIST-GAP THRU 958-EXIT
099000             VARYING LST-IDX-2 FROM LST-IDX BY 1
099100             UNTIL LST-IDX-2 >= WS-LIST-COUNT
099200         SUBTRACT 1 FROM WS-LIST-COUNT
099300     END-IF.
099400 957-EXIT.
099500     EXIT.
099600*
099700 958-CLOSE-LIST-GAP.
099800     MOVE WS-LIST-NAME (LST-IDX-2 + 1) TO WS-LIST-NAME (LST-IDX-2).
099900 958-EXIT.
100000     EXIT.
100100*
100200 960-SORT-LIST.
100300*    LIBSRT INSERTION-SORTS WS-LIST-ENTRY 1 THRU WS-LIST-COUNT
100400*    INTO ASCENDING ALPHABETIC ORDER IN PLACE.
100500     MOVE WS-LIST-COUNT TO WS-SORT-ARRAY-SIZE.
100600     IF WS-SORT-ARRAY-SIZE > 1
100700         CALL 'LIBSRT' USING WS-SORT-ARRAY-SIZE, WS-LIST-ENTRY
100800     END-IF.
100900 960-EXIT.
101000     EXIT.
101100*
101200 970-JOIN-LIST-TO-CSV.
101300*    JOINS WS-LIST-ENTRY 1 THRU WS-LIST-COUNT BACK INTO
101400*    WS-SPLIT-SOURCE, COMMA-SPACE SEPARATED.  WS-JOIN-BRACKETED
101500*    WRAPS THE RESULT IN "[ ]" AND SUBSTITUTES "Unknown" FOR AN
101600*    EMPTY LIST (GET-BOOK/GET-AUTHOR DETAIL LINES); THE PLAIN
101700*    FORM LEAVES AN EMPTY LIST AS SPACES (STORED FIELDS).
101800     MOVE SPACES TO WS-SPLIT-SOURCE.
101900     MOVE 0 TO WS-JOIN-TARGET-LEN.
102000     IF WS-LIST-COUNT = 0 AND WS-JOIN-BRACKETED
102100         MOVE 'Unknown' TO WS-SPLIT-SOURCE
102200         GO TO 970-EXIT
102300     END-IF.
102400     IF WS-JOIN-BRACKETED
102500         MOVE '[' TO WS-SPLIT-SOURCE (1:1)
102600         MOVE 1 TO WS-JOIN-TARGET-LEN
102700     END-IF.
102800     IF WS-LIST-COUNT > 0
102900         PERFORM 975-JOIN-ONE-ENTRY THRU 975-EXIT
103000             VARYING LST-IDX FROM 1 BY 1
103100             UNTIL LST-IDX > WS-LIST-COUNT
103200     END-IF.
103300     IF WS-JOIN-BRACKETED
103400         ADD 1 TO WS-JOIN-TARGET-LEN
103500         MOVE ']' TO WS-SPLIT-SOURCE (WS-JOIN-TARGET-LEN:1)
103600     END-IF.
103700 970-EXIT.
103800     EXIT.
103900*
104000 975-JOIN-ONE-ENTRY.
104100     IF LST-IDX > 1
104200         MOVE ', ' TO WS-SPLIT-SOURCE (WS-JOIN-TARGET-LEN + 1:2)
104300         ADD 2 TO WS-JOIN-TARGET-LEN
104400     END-IF.
104500     MOVE WS-LIST-NAME (LST-IDX) TO
104600                    WS-SPLIT-SOURCE (WS-JOIN-TARGET-LEN + 1:60).
104700     ADD 60 TO WS-JOIN-TARGET-LEN.
104800*    TRIM THE TRAILING SPACES THE 60-BYTE MOVE JUST ADDED SO THE
104900*    NEXT ENTRY (OR CLOSING BRACKET) BUTTS RIGHT UP AGAINST IT.
105000     PERFORM 977-TRIM-JOIN-LENGTH THRU 977-EXIT.
105100 975-EXIT.
105200     EXIT.
105300*
105400 977-TRIM-JOIN-LENGTH.
105500     PERFORM 978-BACK-UP-ONE THRU 978-EXIT
105600         UNTIL WS-JOIN-TARGET-LEN = 0
105700            OR WS-SPLIT-SOURCE (WS-JOIN-TARGET-LEN:1) NOT = SPACE.
105800 977-EXIT.
105900     EXIT.
106000*
106100 978-BACK-UP-ONE.
106200     SUBTRACT 1 FROM WS-JOIN-TARGET-LEN.
106300 978-EXIT.
106400     EXIT.
106500*
106600******************************************************************
106700*   980-WRITE-LIST-LINE / 985-WRITE-RPT-TEXT -- COMMON           *
106800*   REPORT-OUT WRITE ROUTINES.                                   *
106900******************************************************************
107000 980-WRITE-LIST-LINE.
107100     IF WS-LIST-COUNT = 0
107200         MOVE 'There is no information currently available.' TO
107300                                                     RPT-TEXT
107400     ELSE
107500         MOVE WS-SPLIT-SOURCE TO RPT-TEXT
107600     END-IF.
107700     PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT.
107800 980-EXIT.
107900     EXIT.
108000*
108100 985-WRITE-RPT-TEXT.
108200     WRITE REPORT-LINE-OUT FROM RPT-LINE.
108300     MOVE SPACES TO RPT-TEXT.
108400 985-EXIT.
108500     EXIT.
108600*
108700******************************************************************
108800*   495-WRITE-REJECT-LINE -- LOG-AND-SKIP MESSAGE FOR A TXN      *
108900*   THAT FAILED EDIT.                                            *
109000******************************************************************
109100 495-WRITE-REJECT-LINE.
109200     MOVE WS-REJECT-REASON TO RPT-TEXT.
109300     PERFORM 985-WRITE-RPT-TEXT THRU 985-EXIT.
109400     MOVE SPACES TO WS-REJECT-REASON.
109500 495-EXIT.
109600     EXIT.
109700*
109800******************************************************************
109900*   990-TERMINATE-RUN.                                           *
110000******************************************************************
110100 990-TERMINATE-RUN.
110200     CLOSE TRANSACTION-IN REPORT-OUT.
110300 990-EXIT.
110400     EXIT.
