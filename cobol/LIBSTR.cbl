000100******************************************************************
000200*                                                                *
000300*   LICENSED MATERIALS - PROPERTY OF SPRINGDALE PUBLIC LIBRARY   *
000400*   SYSTEM DATA PROCESSING DEPARTMENT                            *
000500*   ALL RIGHTS RESERVED                                          *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     LIBSTR.
000900 AUTHOR.         R F HUESTIS.
001000 INSTALLATION.   SPRINGDALE PUBLIC LIBRARY SYSTEM - DP DEPT.
001100 DATE-WRITTEN.   04/02/89.
001200 DATE-COMPILED.
001300 SECURITY.       NON-CONFIDENTIAL.
001400*
001500******************************************************************
001600*
001700*   REMARKS.
001800*
001900*       STRING AND DATE HELPER SUBPROGRAM.  CALLED BY LIBCAT
002000*       (AND BY ANY FUTURE CATALOG PROGRAM) TO TITLE-CASE A
002100*       FIELD, TEST WHETHER A FIELD IS ALREADY TITLE-CASE,
002200*       CAPITALIZE A SINGLE WORD, TEST FOR BLANK, VALIDATE AN
002300*       MM/DD/YYYY BIRTH DATE, TEST FOR ALL-ALPHABETIC, AND
002400*       GENERATE AN 8-CHARACTER PATRON ID.  ONE COMMUNICATION
002500*       AREA (LS-COMM-AREA, COPYBOOK LIBSTRP) CARRIES ALL SEVEN
002600*       FUNCTIONS -- THE CALLER SETS LS-FUNCTION AND PICKS UP
002700*       THE ANSWER IN THE MATCHING OUTPUT FIELD.
002800*
002900*       THESE RULES USED TO LIVE INSIDE THE CATALOG PROGRAM
003000*       ITSELF.  THEY WERE PULLED OUT TO A SUBPROGRAM IN 1991
003100*       WHEN THE PATRON FILE WAS ADDED AND THE SAME TITLE-CASE
003200*       AND BLANK-TEST LOGIC WAS ABOUT TO BE COPIED A THIRD
003300*       TIME (SEE CHANGE LOG).
003400*
003500******************************************************************
003600*
003700*   CHANGE LOG.
003800*
003900*     DATE      BY    TICKET    DESCRIPTION
004000*   ----------  ----  --------  -------------------------------
004100*   04/02/89    RFH   LB-0002   ORIGINAL PROGRAM.  TITLE CASE,
004200*                               TITLE-CASE TEST, BLANK TEST,
004300*                               DATE VALIDATION.
004400*   11/14/91    DJS   LB-0015   SPLIT OUT OF LIBCAT AS A CALLED
004500*                               SUBPROGRAM.  ADDED CAPITALIZE-
004600*                               FIRST-LETTER, IS-ALL-LETTERS AND
004700*                               GENERATE-UNIQUE-ID.
004800*   02/19/93    DJS   LB-0020   400-IS-VALID-DATE WAS ACCEPTING
004900*                               02/30 AS A VALID FEBRUARY DATE
005000*                               IN LEAP YEARS.  FIXED DAYS-IN-
005100*                               MONTH TABLE LOOKUP.
005200*   06/06/96    PKT   LB-0042   600-GENERATE-UNIQUE-ID NOW MIXES
005300*                               IN THE CALL COUNTER AS WELL AS
005400*                               THE CLOCK -- TWO CALLS IN THE
005500*                               SAME HUNDREDTH OF A SECOND WERE
005600*                               COMING BACK WITH THE SAME ID.
005700*   09/30/98    MAQ   LB-0052   Y2K REVIEW.  LS-CURRENT-YEAR IS
005800*                               FOUR DIGITS AS SUPPLIED BY THE
005900*                               CALLER; 400-IS-VALID-DATE ALREADY
006000*                               COMPARED FOUR-DIGIT YEARS.  NO
006100*                               CHANGE REQUIRED.
006200*   03/11/03    TLW   LB-0061   CENTURY LEAP-YEAR RULE IN
006300*                               420-IS-LEAP-YEAR WAS BACKWARDS --
006400*                               WAS TREATING EVERY CENTURY YEAR
006500*                               AS A LEAP YEAR INSTEAD OF ONLY
006600*                               THOSE DIVISIBLE BY 400.
006700*
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600*================================================================*
007700 77  FILLER                  PIC X(32) VALUE
007800     '* START LIBSTR WORKING STORAGE *'.
007900*
008000*----------- CALL COUNTER AND CLOCK, FOR GENERATE-UNIQUE-ID ------
008100 01  WS-ID-CONTROL.
008200     05  WS-ID-CALL-COUNT        PIC S9(7)  COMP-3 VALUE +0.
008300     05  WS-ID-CLOCK.
008400         10  WS-ID-HOUR          PIC 9(2).
008500         10  WS-ID-MINUTE        PIC 9(2).
008600         10  WS-ID-SECOND        PIC 9(2).
008700         10  WS-ID-HUNDREDTH     PIC 9(2).
008800     05  WS-ID-SEED-NUM          PIC S9(9)  COMP-3 VALUE +0.
008900     05  WS-ID-WORK-NUM          PIC S9(9)  COMP-3 VALUE +0.
009000     05  WS-ID-REMAINDER         PIC S9(9)  COMP-3 VALUE +0.
009100     05  WS-ID-SUB               PIC S9(3)  COMP   VALUE +0.
009200*
009300*----------- 36-CHARACTER ID ALPHABET, TABLE-DRIVEN --------------
009400 01  WS-ID-CHARSET-LITERAL       PIC X(36)  VALUE
009500     'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'(1:36).
009600 01  WS-ID-CHARSET REDEFINES WS-ID-CHARSET-LITERAL.
009700     05  WS-ID-CHARSET-ENT       PIC X(1)  OCCURS 36 TIMES
009800                                 INDEXED BY WS-ID-CHR-IDX.
009900*
010000*----------- SCRATCH AREA FOR TITLE-CASE / CAPITALIZE / SCAN -----
010100 01  WS-SCAN-WORK.
010200     05  WS-SCAN-TEXT            PIC X(200).
010300     05  WS-AT-WORD-START-SW     PIC X(1)  VALUE 'Y'.
010400         88  WS-AT-WORD-START         VALUE 'Y'.
010500         88  WS-NOT-AT-WORD-START     VALUE 'N'.
010600     05  WS-SCAN-SUB             PIC S9(4) COMP   VALUE +0.
010700     05  WS-SCAN-LIMIT           PIC S9(4) COMP   VALUE +200.
010800 01  WS-SCAN-TABLE REDEFINES WS-SCAN-WORK.
010900     05  WS-SCAN-CHAR            PIC X(1)  OCCURS 200 TIMES
011000                                 INDEXED BY WS-SCAN-IDX.
011100     05  FILLER                  PIC X(5).
011200*
011300*----------- MM/DD/YYYY CANDIDATE, BROKEN OUT FOR EDITING --------
011400 01  WS-DATE-PIECES-TEXT         PIC X(10).
011500 01  WS-DATE-PIECES REDEFINES WS-DATE-PIECES-TEXT.
011600     05  WS-DATE-MM              PIC 99.
011700     05  WS-DATE-SLASH-1         PIC X.
011800     05  WS-DATE-DD              PIC 99.
011900     05  WS-DATE-SLASH-2         PIC X.
012000     05  WS-DATE-YYYY            PIC 9999.
012100*
012200*----------- DAYS-IN-MONTH TABLE, ADJUSTED FOR LEAP YEARS --------
012300 01  WS-DAYS-IN-MONTH-LIT.
012400     05  FILLER  PIC 99  VALUE 31.
012500     05  FILLER  PIC 99  VALUE 28.
012600     05  FILLER  PIC 99  VALUE 31.
012700     05  FILLER  PIC 99  VALUE 30.
012800     05  FILLER  PIC 99  VALUE 31.
012900     05  FILLER  PIC 99  VALUE 30.
013000     05  FILLER  PIC 99  VALUE 31.
013100     05  FILLER  PIC 99  VALUE 31.
013200     05  FILLER  PIC 99  VALUE 30.
013300     05  FILLER  PIC 99  VALUE 31.
013400     05  FILLER  PIC 99  VALUE 30.
013500     05  FILLER  PIC 99  VALUE 31.
013600 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
013700     05  WS-DAYS-IN-MONTH-ENT    PIC 99  OCCURS 12 TIMES.
013800*
013900 01  WS-DATE-WORK.
014000     05  WS-MAX-DAY-THIS-MONTH   PIC 99           VALUE 0.
014100     05  WS-LEAP-YEAR-SW         PIC X(1)         VALUE 'N'.
014200         88  WS-IS-LEAP-YEAR          VALUE 'Y'.
014300         88  WS-NOT-LEAP-YEAR         VALUE 'N'.
014400     05  WS-LEAP-QUOTIENT        PIC S9(7) COMP-3 VALUE +0.
014500     05  WS-LEAP-REMAINDER       PIC S9(7) COMP-3 VALUE +0.
014600*
014700 01  FILLER                  PIC X(30) VALUE
014800     '*  END LIBSTR WORKING STORAGE *'.
014900*
015000 LINKAGE SECTION.
015100 COPY LIBSTRP.
015200*
015300******************************************************************
015400 PROCEDURE DIVISION USING LS-COMM-AREA.
015500******************************************************************
015600*
015700 000-MAINLINE.
015800     EVALUATE TRUE
015900         WHEN LS-FN-MAKE-TITLE-CASE
016000             PERFORM 100-MAKE-TITLE-CASE THRU 100-EXIT
016100         WHEN LS-FN-IS-TITLE-CASE
016200             PERFORM 150-IS-TITLE-CASE THRU 150-EXIT
016300         WHEN LS-FN-CAPITALIZE-FIRST
016400             PERFORM 200-CAPITALIZE-FIRST-LETTER THRU 200-EXIT
016500         WHEN LS-FN-IS-BLANK-OR-NULL
016600             PERFORM 300-IS-BLANK-OR-NULL THRU 300-EXIT
016700         WHEN LS-FN-IS-VALID-DATE
016800             PERFORM 400-IS-VALID-DATE THRU 400-EXIT
016900         WHEN LS-FN-IS-ALL-LETTERS
017000             PERFORM 500-IS-ALL-LETTERS THRU 500-EXIT
017100         WHEN LS-FN-GENERATE-UNIQUE-ID
017200             PERFORM 600-GENERATE-UNIQUE-ID THRU 600-EXIT
017300         WHEN OTHER
017400             MOVE 'N' TO LS-RESULT-SW
017500     END-EVALUATE.
017600     GOBACK.
017700*
017800******************************************************************
017900*   100-MAKE-TITLE-CASE -- SPLIT LS-TEXT ON SPACES, UPPERCASE    *
018000*   THE FIRST ALPHABETIC CHARACTER OF EACH TOKEN, LEAVE A        *
018100*   NON-ALPHABETIC LEADING CHARACTER AND THE REST OF THE TOKEN   *
018200*   UNCHANGED.  BLANK INPUT STAYS BLANK ("" IN THE SOURCE).      *
018300******************************************************************
018400 100-MAKE-TITLE-CASE.
018500     MOVE LS-TEXT TO WS-SCAN-TEXT.
018600     SET WS-AT-WORD-START TO TRUE.
018700     SET WS-SCAN-IDX TO 1.
018800     PERFORM 110-SCAN-ONE-CHAR THRU 110-EXIT
018900         VARYING WS-SCAN-IDX FROM 1 BY 1
019000         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT.
019100     MOVE WS-SCAN-TEXT TO LS-TEXT.
019200 100-EXIT.
019300     EXIT.
019400*
019500 110-SCAN-ONE-CHAR.
019600     IF WS-SCAN-CHAR (WS-SCAN-IDX) = SPACE
019700         SET WS-AT-WORD-START TO TRUE
019800     ELSE
019900         IF WS-AT-WORD-START
020000             INSPECT WS-SCAN-CHAR (WS-SCAN-IDX) CONVERTING
020100                 'abcdefghijklmnopqrstuvwxyz'
020200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020300             SET WS-NOT-AT-WORD-START TO TRUE
020400         END-IF
020500     END-IF.
020600 110-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000*   150-IS-TITLE-CASE -- TRUE ONLY IF EVERY TOKEN'S FIRST        *
021100*   CHARACTER IS ALREADY UPPERCASE.  FALSE FOR BLANK INPUT.      *
021200******************************************************************
021300 150-IS-TITLE-CASE.
021400     IF LS-TEXT = SPACES
021500         SET LS-RESULT-FALSE TO TRUE
021600         GO TO 150-EXIT
021700     END-IF.
021800     MOVE LS-TEXT TO WS-SCAN-TEXT.
021900     SET WS-AT-WORD-START TO TRUE.
022000     SET LS-RESULT-TRUE TO TRUE.
022100     SET WS-SCAN-IDX TO 1.
022200     PERFORM 160-CHECK-ONE-CHAR THRU 160-EXIT
022300         VARYING WS-SCAN-IDX FROM 1 BY 1
022400         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
022500            OR LS-RESULT-FALSE.
022600 150-EXIT.
022700     EXIT.
022800*
022900 160-CHECK-ONE-CHAR.
023000     IF WS-SCAN-CHAR (WS-SCAN-IDX) = SPACE
023100         SET WS-AT-WORD-START TO TRUE
023200     ELSE
023300         IF WS-AT-WORD-START
023400             IF WS-SCAN-CHAR (WS-SCAN-IDX) >= 'a'
023500                AND WS-SCAN-CHAR (WS-SCAN-IDX) <= 'z'
023600                 SET LS-RESULT-FALSE TO TRUE
023700             END-IF
023800             SET WS-NOT-AT-WORD-START TO TRUE
023900         END-IF
024000     END-IF.
024100 160-EXIT.
024200     EXIT.
024300*
024400******************************************************************
024500*   200-CAPITALIZE-FIRST-LETTER -- UPPERCASE THE FIRST CHARACTER *
024600*   ONLY IF IT IS ALPHABETIC.  COBOL HAS NO NULL, SO THE SOURCE  *
024700*   RULE'S "NULL PASSES THROUGH UNCHANGED" CASE AND THIS RULE'S  *
024800*   "BLANK PASSES THROUGH UNCHANGED" CASE ARE THE SAME HERE.     *
024900******************************************************************
025000 200-CAPITALIZE-FIRST-LETTER.                                     LB-0015 
025100     IF LS-TEXT NOT = SPACES
025200         MOVE LS-TEXT TO WS-SCAN-TEXT
025300         INSPECT WS-SCAN-CHAR (1) CONVERTING
025400             'abcdefghijklmnopqrstuvwxyz'
025500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025600         MOVE WS-SCAN-TEXT TO LS-TEXT
025700     END-IF.
025800 200-EXIT.
025900     EXIT.
026000*
026100******************************************************************
026200*   300-IS-BLANK-OR-NULL -- TRUE IF LS-TEXT IS ALL SPACES.       *
026300******************************************************************
026400 300-IS-BLANK-OR-NULL.
026500     IF LS-TEXT = SPACES
026600         SET LS-RESULT-TRUE TO TRUE
026700     ELSE
026800         SET LS-RESULT-FALSE TO TRUE
026900     END-IF.
027000 300-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400*   400-IS-VALID-DATE -- MM/DD/YYYY.  MONTH 01-12, DAY 1 TO THE  *
027500*   ACTUAL NUMBER OF DAYS IN THAT MONTH (LEAP-YEAR FEBRUARY      *
027600*   HANDLED BY 420-IS-LEAP-YEAR), FOUR-DIGIT YEAR NOT LATER      *
027700*   THAN LS-CURRENT-YEAR.  BLANK INPUT IS INVALID.               *
027800******************************************************************
027900 400-IS-VALID-DATE.
028000     SET LS-RESULT-FALSE TO TRUE.
028100     IF LS-DATE-TEXT = SPACES
028200         GO TO 400-EXIT
028300     END-IF.
028400     MOVE LS-DATE-TEXT TO WS-DATE-PIECES-TEXT.
028500     IF WS-DATE-SLASH-1 NOT = '/' OR WS-DATE-SLASH-2 NOT = '/'
028600         GO TO 400-EXIT
028700     END-IF.
028800     IF WS-DATE-MM NOT NUMERIC OR WS-DATE-DD NOT NUMERIC
028900                    OR WS-DATE-YYYY NOT NUMERIC
029000         GO TO 400-EXIT
029100     END-IF.
029200     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
029300         GO TO 400-EXIT
029400     END-IF.
029500     IF WS-DATE-YYYY > LS-CURRENT-YEAR
029600         GO TO 400-EXIT
029700     END-IF.
029800     PERFORM 420-IS-LEAP-YEAR THRU 420-EXIT.
029900     MOVE WS-DAYS-IN-MONTH-ENT (WS-DATE-MM) TO
030000         WS-MAX-DAY-THIS-MONTH.
030100     IF WS-DATE-MM = 2 AND WS-IS-LEAP-YEAR
030200         MOVE 29 TO WS-MAX-DAY-THIS-MONTH
030300     END-IF.
030400     IF WS-DATE-DD < 1 OR WS-DATE-DD > WS-MAX-DAY-THIS-MONTH
030500         GO TO 400-EXIT
030600     END-IF.
030700     SET LS-RESULT-TRUE TO TRUE.
030800 400-EXIT.
030900     EXIT.
031000*
031100******************************************************************
031200*   420-IS-LEAP-YEAR -- DIVISIBLE BY 4, EXCEPT CENTURY YEARS     *
031300*   ARE ONLY LEAP WHEN ALSO DIVISIBLE BY 400.                    *
031400******************************************************************
031500 420-IS-LEAP-YEAR.
031600     SET WS-NOT-LEAP-YEAR TO TRUE.
031700     DIVIDE WS-DATE-YYYY BY 4 GIVING WS-LEAP-QUOTIENT
031800                              REMAINDER WS-LEAP-REMAINDER.
031900     IF WS-LEAP-REMAINDER NOT = 0
032000         GO TO 420-EXIT
032100     END-IF.
032200     DIVIDE WS-DATE-YYYY BY 100 GIVING WS-LEAP-QUOTIENT
032300                               REMAINDER WS-LEAP-REMAINDER.
032400     IF WS-LEAP-REMAINDER NOT = 0
032500         SET WS-IS-LEAP-YEAR TO TRUE
032600         GO TO 420-EXIT
032700     END-IF.
032800     DIVIDE WS-DATE-YYYY BY 400 GIVING WS-LEAP-QUOTIENT           LB-0061 
032900                               REMAINDER WS-LEAP-REMAINDER.       LB-0061 
033000     IF WS-LEAP-REMAINDER = 0                                     LB-0061 
033100         SET WS-IS-LEAP-YEAR TO TRUE                              LB-0061 
033200     END-IF.                                                      LB-0061 
033300 420-EXIT.
033400     EXIT.
033500*
033600******************************************************************
033700*   500-IS-ALL-LETTERS -- TRUE ONLY IF EVERY CHARACTER IN        *
033800*   LS-TEXT IS AN ALPHABETIC LETTER.  USED TO VALIDATE A NEW     *
033900*   PATRON DISPLAY NAME BEFORE IT IS APPLIED.                    *
034000******************************************************************
034100 500-IS-ALL-LETTERS.                                              LB-0015 
034200     SET LS-RESULT-FALSE TO TRUE.
034300     IF LS-TEXT = SPACES
034400         GO TO 500-EXIT
034500     END-IF.
034600     MOVE LS-TEXT TO WS-SCAN-TEXT.
034700     SET LS-RESULT-TRUE TO TRUE.
034800     SET WS-SCAN-IDX TO 1.
034900     PERFORM 510-CHECK-LETTER THRU 510-EXIT
035000         VARYING WS-SCAN-IDX FROM 1 BY 1
035100         UNTIL WS-SCAN-IDX > WS-SCAN-LIMIT
035200            OR LS-RESULT-FALSE.
035300 500-EXIT.
035400     EXIT.
035500*
035600 510-CHECK-LETTER.
035700     IF WS-SCAN-CHAR (WS-SCAN-IDX) NOT = SPACE
035800         IF (WS-SCAN-CHAR (WS-SCAN-IDX) < 'A'
035900                OR WS-SCAN-CHAR (WS-SCAN-IDX) > 'Z')
036000            AND (WS-SCAN-CHAR (WS-SCAN-IDX) < 'a'
036100                OR WS-SCAN-CHAR (WS-SCAN-IDX) > 'z')
036200             SET LS-RESULT-FALSE TO TRUE
036300         END-IF
036400     END-IF.
036500 510-EXIT.
036600     EXIT.
036700*
036800******************************************************************
036900*   600-GENERATE-UNIQUE-ID -- AN 8-CHARACTER ALPHANUMERIC ID.    *
037000*   LIBCAT RETRIES THE CALL UNTIL THE ID DOES NOT COLLIDE WITH   *
037100*   AN EXISTING USR-ID; THIS PARAGRAPH JUST HANDS BACK ONE       *
037200*   CANDIDATE PER CALL, BUILT FROM THE TIME-OF-DAY CLOCK MIXED   *
037300*   WITH A CALL COUNTER SO TWO CALLS IN THE SAME RUN NEVER SEE   *
037400*   THE SAME SEED (SEE CHANGE LOG, TICKET LB-0042).              *
037500******************************************************************
037600 600-GENERATE-UNIQUE-ID.                                          LB-0015 
037700     ADD 1 TO WS-ID-CALL-COUNT.                                   LB-0015 
037800     ACCEPT WS-ID-CLOCK FROM TIME.
037900     COMPUTE WS-ID-SEED-NUM =
038000         (WS-ID-HOUR      * 360000)
038100       + (WS-ID-MINUTE    *   6000)
038200       + (WS-ID-SECOND    *    100)
038300       +  WS-ID-HUNDREDTH
038400       + (WS-ID-CALL-COUNT * 97).                                 LB-0015 
038500     MOVE SPACES TO LS-GENERATED-ID.
038600     MOVE WS-ID-SEED-NUM TO WS-ID-WORK-NUM.
038700     PERFORM 610-EXTRACT-ONE-CHAR THRU 610-EXIT
038800         VARYING WS-ID-SUB FROM 1 BY 1 UNTIL WS-ID-SUB > 8.
038900 600-EXIT.
039000     EXIT.
039100*
039200 610-EXTRACT-ONE-CHAR.
039300     DIVIDE WS-ID-WORK-NUM BY 36 GIVING WS-ID-WORK-NUM
039400                                REMAINDER WS-ID-REMAINDER.
039500     COMPUTE WS-ID-CHR-IDX = WS-ID-REMAINDER + 1.
039600     MOVE WS-ID-CHARSET-ENT (WS-ID-CHR-IDX)
039700                       TO LS-GENERATED-ID (WS-ID-SUB:1).
039800     IF WS-ID-WORK-NUM = 0
039900         MOVE WS-ID-CALL-COUNT TO WS-ID-WORK-NUM                  LB-0015 
040000     END-IF.
040100 610-EXIT.
040200     EXIT.
