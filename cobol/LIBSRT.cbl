000100******************************************************************
000200*                                                                *
000300*   LICENSED MATERIALS - PROPERTY OF SPRINGDALE PUBLIC LIBRARY   *
000400*   SYSTEM DATA PROCESSING DEPARTMENT                            *
000500*   ALL RIGHTS RESERVED                                          *
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     LIBSRT.
000900 AUTHOR.         R F HUESTIS.
001000 INSTALLATION.   SPRINGDALE PUBLIC LIBRARY SYSTEM - DP DEPT.
001100 DATE-WRITTEN.   04/02/89.
001200 DATE-COMPILED.
001300 SECURITY.       NON-CONFIDENTIAL.
001400*
001500******************************************************************
001600*
001700*   REMARKS.
001800*
001900*       ASCENDING INSERTION SORT FOR THE SHORT NAME/TITLE LISTS
002000*       LIBCAT BUILDS IN WORKING STORAGE -- AUTHOR LISTS, GENRE
002100*       LISTS, BOOKS-WRITTEN LISTS, BOOKS-CHECKED-OUT LISTS, AND
002200*       THE SORTED TITLE/NAME LISTS BEHIND LIST-GENRE, LIST-BOOKS
002300*       AND LIST-AUTHORS.  THE CALLER PASSES THE NUMBER OF
002400*       ENTRIES IN USE AND THE TABLE ITSELF; THIS PROGRAM SORTS
002500*       IT IN PLACE AND RETURNS.
002600*
002700*       THIS IS A SMALL LIST (40 ENTRIES AT MOST) SO A STRAIGHT
002800*       INSERTION SORT IS PLENTY FAST -- NO NEED FOR A MERGE OR
002900*       A CALL TO THE SYSTEM SORT UTILITY FOR SOMETHING THIS
003000*       SIZE.  THE COMPARISON IS CASE-FOLDED (SEE 150/160 BELOW)
003100*       SO "APPLE" AND "apple juice" SORT TOGETHER THE WAY A
003200*       PATRON WOULD EXPECT, REGARDLESS OF HOW LIBSTR HAPPENED
003300*       TO CAPITALIZE EACH ENTRY.
003400*
003500******************************************************************
003600*
003700*   CHANGE LOG.
003800*
003900*     DATE      BY    TICKET    DESCRIPTION
004000*   ----------  ----  --------  -------------------------------
004100*   04/02/89    RFH   LB-0003   ORIGINAL PROGRAM.  STRAIGHT
004200*                               INSERTION SORT FOR THE AUTHOR
004300*                               AND GENRE NAME LISTS BUILT BY
004400*                               LIBCAT'S ADD-BOOK AND LIST-GENRE
004500*                               LOGIC.
004600*   06/06/96    PKT   LB-0043   ADDED THE CASE-FOLDED COMPARE
004700*                               (150-FOLD-ONE-NAME, 160-FOLD-
004800*                               ONE-CHAR).  BEFORE LIST-BOOKS
004900*                               AND LIST-AUTHORS WERE ADDED THE
005000*                               ONLY THINGS SORTED HERE WERE
005100*                               AUTHOR NAMES AND GENRES, WHICH
005200*                               LIBSTR ALREADY LEFT IN A FAIRLY
005300*                               CONSISTENT CASE.  BOOK TITLES
005400*                               BROUGHT IN A LOT MORE CASE
005500*                               VARIETY AND WERE SORTING ALL THE
005600*                               UPPER-CASE LETTERS AHEAD OF ALL
005700*                               THE LOWER-CASE ONES.
005800*   09/30/98    MAQ   LB-0052   Y2K REVIEW.  NO DATE FIELDS IN
005900*                               THIS PROGRAM.  NO CHANGE
006000*                               REQUIRED.
006100*
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000*================================================================*
007100 77  FILLER                  PIC X(32) VALUE
007200     '* START LIBSRT WORKING STORAGE *'.
007300*
007400*----------- FOUND SWITCH FOR THE ALPHABET TABLE SEARCH ----------
007500 77  WS-FOLD-FOUND-SW            PIC X(1) VALUE 'N'.
007600     88  WS-FOLD-CHAR-FOUND          VALUE 'Y'.
007700     88  WS-FOLD-CHAR-NOT-FOUND      VALUE 'N'.
007800*
007900*----------- OUTER/INSERT SUBSCRIPTS FOR THE INSERTION SORT ------
008000 01  WS-SORT-CONTROL.
008100     05  WS-OUTER-SUB            PIC S9(4) COMP   VALUE +0.
008200     05  WS-INSERT-SUB           PIC S9(4) COMP   VALUE +0.
008300     05  FILLER                  PIC X(10).
008400*
008500*----------- ENTRY BEING INSERTED, AND ITS CASE-FOLDED KEY -------
008600 01  WS-INSERT-KEY.
008700     05  WS-INSERT-NAME          PIC X(60) VALUE SPACES.
008800     05  WS-INSERT-FOLD-KEY      PIC X(60) VALUE SPACES.
008900     05  FILLER                  PIC X(10).
009000*
009100*----------- CASE-FOLDED SHADOW COPY OF THE CALLER'S TABLE -------
009200*    ONE ENTRY PER SRT-NAME, UPPER-CASED, USED ONLY TO DECIDE
009300*    ORDER -- SRT-NAME ITSELF NEVER LOSES ITS ORIGINAL CASE.
009400*
009500 01  WS-FOLD-SHADOW.
009600     05  WS-FOLD-SHADOW-ENTRY    PIC X(60) OCCURS 40 TIMES
009700                                  INDEXED BY SHD-IDX.
009800     05  FILLER                  PIC X(4).
009900*
010000*----------- SCRATCH AREA FOR ONE NAME BEING CASE-FOLDED ---------
010100 01  WS-FOLD-AREA-1              PIC X(60) VALUE SPACES.
010200 01  WS-FOLD-TABLE-1 REDEFINES WS-FOLD-AREA-1.
010300     05  WS-FOLD-CHAR-1          PIC X(1) OCCURS 60 TIMES
010400                                  INDEXED BY FLD-IDX-1.
010500*================================================================*
010600*----------- LOWER/UPPER ALPHABET LOOKUP TABLES, TABLE-DRIVEN ----
010700*    NO FUNCTION UPPER-CASE IN THIS SHOP'S COMPILER OF RECORD --
010800*    CASE-FOLDING IS DONE ONE CHARACTER AT A TIME AGAINST THESE.
010900*
011000 01  WS-LOWER-ALPHABET-LIT       PIC X(26) VALUE
011100     'abcdefghijklmnopqrstuvwxyz'.
011200 01  WS-LOWER-ALPHABET-TABLE REDEFINES WS-LOWER-ALPHABET-LIT.
011300     05  WS-LOWER-ALPHABET-CHAR  PIC X(1) OCCURS 26 TIMES
011400                                  INDEXED BY LOW-IDX.
011500 01  WS-UPPER-ALPHABET-LIT       PIC X(26) VALUE
011600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011700 01  WS-UPPER-ALPHABET-TABLE REDEFINES WS-UPPER-ALPHABET-LIT.
011800     05  WS-UPPER-ALPHABET-CHAR  PIC X(1) OCCURS 26 TIMES.
011900*
012000 01  FILLER                      PIC X(20) VALUE
012100     '*END LIBSRT WS*'.
012200*================================================================*
012300 LINKAGE SECTION.
012400*
012500*        NUMBER OF ENTRIES IN SRT-ARRAY-OF-NAMES CURRENTLY IN
012600*        USE.  UNCHANGED ON RETURN -- THIS PROGRAM REORDERS THE
012700*        ENTRIES, IT NEVER ADDS OR REMOVES ANY.
012800*
012900 01  SRT-ARRAY-SIZE              PIC S9(4) COMP.
013000*
013100*        THE LIST ITSELF.  SORTED IN PLACE, ASCENDING, CASE-
013200*        FOLDED.  MATCHES WS-LIST-ENTRY IN LIBCAT ENTRY FOR
013300*        ENTRY -- 40 NAMES OF UP TO 60 CHARACTERS EACH.
013400*
013500 01  SRT-ARRAY-OF-NAMES.
013600     05  SRT-NAME                PIC X(60)
013700                 OCCURS 0 TO 40 TIMES DEPENDING ON SRT-ARRAY-SIZE
013800                 INDEXED BY SRT-IDX.
013900*================================================================*
014000 PROCEDURE DIVISION USING SRT-ARRAY-SIZE, SRT-ARRAY-OF-NAMES.
014100*
014200******************************************************************
014300*   000-MAINLINE -- BUILD THE CASE-FOLDED SHADOW TABLE, THEN     *
014400*   INSERTION-SORT SRT-NAME AND THE SHADOW TOGETHER.             *
014500******************************************************************
014600 000-MAINLINE.
014700     IF SRT-ARRAY-SIZE > 1
014800         PERFORM 050-FOLD-ALL-ENTRIES THRU 050-EXIT
014900             VARYING SHD-IDX FROM 1 BY 1
015000             UNTIL SHD-IDX > SRT-ARRAY-SIZE
015100         PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT
015200             VARYING WS-OUTER-SUB FROM 2 BY 1
015300             UNTIL WS-OUTER-SUB > SRT-ARRAY-SIZE
015400     END-IF.
015500     GOBACK.
015600 000-EXIT.
015700     EXIT.
015800*
015900 050-FOLD-ALL-ENTRIES.                                            LB-0043 
016000     MOVE SRT-NAME (SHD-IDX) TO WS-FOLD-AREA-1.
016100     PERFORM 150-FOLD-ONE-NAME THRU 150-EXIT.
016200     MOVE WS-FOLD-AREA-1 TO WS-FOLD-SHADOW-ENTRY (SHD-IDX).
016300 050-EXIT.
016400     EXIT.
016500*
016600******************************************************************
016700*   100-INSERT-ONE-ENTRY -- CLASSIC INSERTION SORT STEP.  PULL   *
016800*   ENTRY WS-OUTER-SUB OUT, SLIDE EVERYTHING BIGGER THAN IT UP   *
016900*   ONE SLOT, DROP IT INTO THE GAP.                              *
017000******************************************************************
017100 100-INSERT-ONE-ENTRY.
017200     MOVE SRT-NAME (WS-OUTER-SUB) TO WS-INSERT-NAME.
017300     MOVE WS-FOLD-SHADOW-ENTRY (WS-OUTER-SUB) TO
017400                                            WS-INSERT-FOLD-KEY.
017500     COMPUTE WS-INSERT-SUB = WS-OUTER-SUB - 1.
017600     PERFORM 110-SHIFT-ONE-UP THRU 110-EXIT
017700         UNTIL WS-INSERT-SUB <= 0
017800            OR WS-FOLD-SHADOW-ENTRY (WS-INSERT-SUB)
017900                                       <= WS-INSERT-FOLD-KEY.
018000     MOVE WS-INSERT-NAME TO SRT-NAME (WS-INSERT-SUB + 1).
018100     MOVE WS-INSERT-FOLD-KEY TO
018200                    WS-FOLD-SHADOW-ENTRY (WS-INSERT-SUB + 1).
018300 100-EXIT.
018400     EXIT.
018500*
018600 110-SHIFT-ONE-UP.
018700     MOVE SRT-NAME (WS-INSERT-SUB) TO
018800                              SRT-NAME (WS-INSERT-SUB + 1).
018900     MOVE WS-FOLD-SHADOW-ENTRY (WS-INSERT-SUB) TO
019000                    WS-FOLD-SHADOW-ENTRY (WS-INSERT-SUB + 1).
019100     COMPUTE WS-INSERT-SUB = WS-INSERT-SUB - 1.
019200 110-EXIT.
019300     EXIT.
019400*
019500******************************************************************
019600*   150-FOLD-ONE-NAME / 160-FOLD-ONE-CHAR -- UPPER-CASE          *
019700*   WS-FOLD-AREA-1 IN PLACE, ONE CHARACTER AT A TIME, AGAINST    *
019800*   THE ALPHABET TABLES ABOVE.  CHARACTERS NOT FOUND IN THE      *
019900*   LOWER-CASE TABLE (DIGITS, SPACES, PUNCTUATION, ALREADY-      *
020000*   UPPER-CASE LETTERS) ARE LEFT UNCHANGED.                      *
020100******************************************************************
020200 150-FOLD-ONE-NAME.                                               LB-0043 
020300     PERFORM 160-FOLD-ONE-CHAR THRU 160-EXIT
020400         VARYING FLD-IDX-1 FROM 1 BY 1 UNTIL FLD-IDX-1 > 60.
020500 150-EXIT.
020600     EXIT.
020700*
020800 160-FOLD-ONE-CHAR.                                               LB-0043 
020900     SET WS-FOLD-CHAR-NOT-FOUND TO TRUE.
021000     SET LOW-IDX TO 1.
021100     SEARCH WS-LOWER-ALPHABET-CHAR VARYING LOW-IDX
021200         AT END
021300             CONTINUE
021400         WHEN WS-LOWER-ALPHABET-CHAR (LOW-IDX) =
021500                                       WS-FOLD-CHAR-1 (FLD-IDX-1)
021600             SET WS-FOLD-CHAR-FOUND TO TRUE
021700     END-SEARCH.
021800     IF WS-FOLD-CHAR-FOUND
021900         MOVE WS-UPPER-ALPHABET-CHAR (LOW-IDX) TO
022000                                       WS-FOLD-CHAR-1 (FLD-IDX-1)
022100     END-IF.
022200 160-EXIT.
022300     EXIT.
